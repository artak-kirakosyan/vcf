000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CARDCLEN.
000400 AUTHOR.        J. T. MARSH.
000500 INSTALLATION.  ALUMNI RECORDS SYSTEMS GROUP.
000600 DATE-WRITTEN.  04/12/89.
000700 DATE-COMPILED.
000800 SECURITY.      DATA PROCESSING DEPT - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100*   CARDCLEN - NIGHTLY CONTACT CARD CLEANUP                     *
001200*                                                                *
001300*   READS THE RAW MEMBER CONTACT CARD EXTRACT (VCARD FORMAT)    *
001400*   PRODUCED BY THE FRONT OFFICE CONTACT SYSTEM, NORMALIZES     *
001500*   EACH MEMBER'S TELEPHONE NUMBERS, DROPS ANY CARD LEFT WITH   *
001600*   NO USABLE PHONE NUMBER, AND REWRITES THE SURVIVING CARDS IN *
001700*   CANONICAL FORM FOR THE MORNING LOAD INTO THE DIRECTORY      *
001800*   SYSTEM.  RUN AS A STAND-ALONE STEP IN THE OVERNIGHT BATCH.  *
001900*****************************************************************
002000*
002100*   CHANGE LOG
002200*-----------------------------------------------------------------
002300* 890412  JTM  ORIGINAL PROGRAM - CLEANS MEMBER CONTACT CARDS
002400* 890620  JTM  ADDED CATEGORY LIST HANDLING - REQUEST 89-114
002500* 901105  RKD  FIXED PHONE PARSE ON LINES WITH NO TYPE= TOKEN
002600* 910318  RKD  ADDED DUPLICATE PHONE SUPPRESSION - TKT 91-0277
002700* 920604  RKD  RAISED MIDDLE NAME FIELD FROM 20 TO 40 BYTES
002800* 930222  LMH  RAISED OTHER-INFO TABLE FROM 25 TO 50 ENTRIES
002900* 940811  LMH  CORRECTED PREFIX/SUFFIX FIELD WIDTHS - TKT 94-0410
003000* 960130  DWP  ADDED ASCENDING SORT OF TELEPHONE LINES ON OUTPUT
003100* 970714  DWP  SUPPRESSED FN: LINE ON INPUT, REBUILT ON OUTPUT
003200* 980909  SAK  NORMALIZED NUMBER STRIP NOW KEEPS LEADING PLUS
003300* 981102  SAK  YEAR 2000 READINESS REVIEW - NO CENTURY WINDOWS
003400* 990205  SAK  Y2K CERTIFICATION SIGN-OFF - TICKET Y2K-0031
003500* 000714  TRG  ADDED DROPPED-CONTACT COUNT TO RUN TOTALS DISPLAY
003600* 011030  TRG  SPLIT OUTPUT TO ITS OWN DATA SET - REQUEST 01-088
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000*--------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.      C01 IS TOP-OF-FORM-LINE
004300                      CLASS WORD-CHARACTER IS 'A' THRU 'Z'
004400                                               'a' THRU 'z'
004500                                               '0' THRU '9'
004600                                               '_'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONTACTS-IN          ASSIGN TO "CONTACTS.DAT"
005100                                 ORGANIZATION IS LINE SEQUENTIAL
005200                                 FILE STATUS IS CARD-IN-STATUS.
005300     SELECT CONTACTS-OUT         ASSIGN TO "CLEANED.DAT"
005400                                 ORGANIZATION IS LINE SEQUENTIAL
005500                                 FILE STATUS IS CARD-OUT-STATUS.
005600
005700 DATA DIVISION.
005800*-------------
005900 FILE SECTION.
006000*  RAW CONTACT CARD EXTRACT - ONE VCARD TEXT LINE PER RECORD
006100 FD  CONTACTS-IN
006200     RECORD CONTAINS 256 CHARACTERS
006300     LABEL RECORDS ARE OMITTED.
006400 01  CARD-INPUT-LINE-REC.
006500     05  CARD-INPUT-TEXT             PIC X(255).
006600     05  FILLER                      PIC X(001).
006700
006800*  CLEANED CONTACT CARD FILE - CANONICAL VCARD, SORTED PHONES
006900 FD  CONTACTS-OUT
007000     RECORD CONTAINS 256 CHARACTERS
007100     LABEL RECORDS ARE OMITTED.
007200 01  CARD-OUTPUT-LINE-REC.
007300     05  CARD-OUTPUT-TEXT            PIC X(255).
007400     05  FILLER                      PIC X(001).
007500
007600 WORKING-STORAGE SECTION.
007700*-----------------------
007800 01  CARD-IN-STATUS                  PIC X(02) VALUE '00'.
007900 01  CARD-OUT-STATUS                 PIC X(02) VALUE '00'.
008000
008100*  UPPER-CASE CONVERSION TABLE FOR THE PHONE TYPE WORD
008200 01  WK-LOWER-ALPHABET  PIC X(26) VALUE
008300     'abcdefghijklmnopqrstuvwxyz'.
008400 01  WK-UPPER-ALPHABET  PIC X(26) VALUE
008500     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008600
008700*  RUN DATE FOR THE END-OF-JOB TOTALS BANNER
008800 01  WK-RUN-DATE-WORK.
008900     05  WK-RUN-DATE-YYMMDD          PIC 9(06).
009000 01  WK-RUN-DATE-BROKEN REDEFINES WK-RUN-DATE-WORK.
009100     05  WK-RUN-DATE-YY              PIC 9(02).
009200     05  WK-RUN-DATE-MM              PIC 9(02).
009300     05  WK-RUN-DATE-DD              PIC 9(02).
009400 01  WK-RUN-DATE-DISPLAY.
009500     05  WK-RUN-DATE-DISP-MM         PIC 9(02).
009600     05  FILLER                      PIC X(01) VALUE '/'.
009700     05  WK-RUN-DATE-DISP-DD         PIC 9(02).
009800     05  FILLER                      PIC X(01) VALUE '/'.
009900     05  WK-RUN-DATE-DISP-YY         PIC 9(02).
010000
010100 01  WK-SWITCHES.
010200     05  CARD-EOF-SWITCH             PIC X(01) VALUE 'N'.
010300         88  CARD-EOF                          VALUE 'Y'.
010400     05  WS-INCLUDE-OTHER-SWITCH     PIC X(01) VALUE 'N'.
010500         88  WS-INCLUDE-OTHER-INFO             VALUE 'Y'.
010600     05  WK-PHONE-VALID-SWITCH       PIC X(01) VALUE 'Y'.
010700         88  WK-PHONE-VALID                    VALUE 'Y'.
010800     05  WK-PHONE-FOUND-SWITCH       PIC X(01) VALUE 'N'.
010900         88  WK-PHONE-FOUND                    VALUE 'Y'.
011000     05  WK-CAT-FOUND-SWITCH         PIC X(01) VALUE 'N'.
011100         88  WK-CAT-FOUND                      VALUE 'Y'.
011200     05  WK-OTHER-FOUND-SWITCH       PIC X(01) VALUE 'N'.
011300         88  WK-OTHER-FOUND                    VALUE 'Y'.
011400     05  WK-NAME-PARTS-SWITCH        PIC X(01) VALUE 'N'.
011500         88  WK-NAME-PART-ADDED                VALUE 'Y'.
011600     05  FILLER                      PIC X(02).
011700
011800*  CURRENT INPUT LINE AND A FAST PREFIX VIEW OF IT
011900 01  WK-CURRENT-LINE                 PIC X(256) VALUE SPACES.
012000 01  WK-LINE-PREFIX-VIEW REDEFINES WK-CURRENT-LINE.
012100     05  WK-LINE-TAG-12              PIC X(12).
012200     05  FILLER                      PIC X(244).
012300
012400 77  WK-SEMI-COUNT                   PIC 9(02) COMP.
012500 77  WK-CHAR-IDX                     PIC 9(03) COMP.
012600 77  WK-COMMA-PTR                    PIC 9(03) COMP.
012700 77  WK-SORT-I                       PIC 9(02) COMP.
012800 77  WK-SORT-J                       PIC 9(02) COMP.
012900 77  WK-WORK-PTR                     PIC 9(03) COMP.
013000 77  WK-TRIM-LENGTH                  PIC 9(03) COMP.
013100
013200*  GENERIC TRIM WORK AREA - LONGEST FIELD WE EVER TRIM IS 160
013300 01  WK-TRIM-WORK.
013400     05  WK-TRIM-SOURCE              PIC X(160).
013401     05  FILLER                      PIC X(004).
013500
013600*  WORK AREA FOR THE N: STRUCTURED NAME LINE
013700 01  WK-NAME-FIELDS.
013800     05  WK-NAME-REMAINDER           PIC X(254).
013900     05  FILLER                      PIC X(002).
014000
014100*  FIVE NAME PARTS IN DISPLAY-NAME ORDER: PREFIX/FIRST/MIDDLE/
014200*  SURNAME/SUFFIX, WALKED BY 0421-ADD-NAME-PART
014300 01  WK-NAME-PARTS-WORK.
014400     05  WK-NAME-PART-ENTRY OCCURS 5 TIMES
014500             INDEXED BY IDX-NAMEPART PIC X(40).
014600     05  FILLER                      PIC X(04).
014700
014800*  FIVE NAME PARTS IN N:-LINE ORDER: SURNAME/FIRST/MIDDLE/
014900*  PREFIX/SUFFIX, WALKED BY 0432-APPEND-N-FIELD
015000 01  WK-N-LINE-PARTS.
015100     05  WK-N-PART OCCURS 5 TIMES
015200             INDEXED BY IDX-NPART    PIC X(40).
015300     05  FILLER                      PIC X(04).
015400
015500*  WORK AREA FOR THE TEL; PHONE LINE
015600 01  WK-PHONE-WORK.
015700     05  WK-PHONE-PREFIX             PIC X(32).
015800     05  WK-PHONE-NUMBER-RAW         PIC X(224).
015900     05  WK-PHONE-TYPE-WORD          PIC X(23).
016000     05  WK-PHONE-NUMBER-NORM        PIC X(24).
016100     05  FILLER                      PIC X(04).
016200
016300*  WORK AREA FOR THE CATEGORIES: LINE
016400 01  WK-CATEGORY-WORK.
016500     05  WK-CAT-REMAINDER            PIC X(245).
016600     05  WK-CAT-TOKEN                PIC X(40).
016700     05  FILLER                      PIC X(03).
016800
016900*  ASSEMBLED DISPLAY FULL NAME (PREFIX FIRST MIDDLE SURNAME SFX)
017000 01  WK-FULL-NAME-AREA.
017100     05  WK-FULL-NAME                PIC X(160).
017101     05  FILLER                      PIC X(004).
017200
017300*  PHONE LINES RENDERED TO TEXT FOR THE ASCENDING SORT
017400 01  WK-RENDERED-PHONE-TABLE.
017500     05  WK-RENDERED-PHONE OCCURS 50 TIMES
017600             INDEXED BY IDX-RENDERED PIC X(40).
017700     05  FILLER                      PIC X(04).
017800
017900 01  WK-SORT-HOLD-AREA.
018000     05  WK-SORT-HOLD-LINE           PIC X(40).
018100     05  FILLER                      PIC X(04).
018200
018300*  ONE ACCUMULATED CONTACT, FROM BEGIN:VCARD TO END:VCARD
018400 01  CARD-CONTACT-RECORD.
018500     05  CARD-NAME-GROUP.
018600         10  CARD-SURNAME            PIC X(40).
018700         10  CARD-FIRST-NAME         PIC X(40).
018800         10  CARD-MIDDLE-NAME        PIC X(40).
018900         10  CARD-NAME-PREFIX        PIC X(20).
019000         10  CARD-NAME-SUFFIX        PIC X(20).
019100     05  CARD-NAME-TEXT REDEFINES CARD-NAME-GROUP
019200                                     PIC X(160).
019300     05  CARD-PHONE-COUNT            PIC 9(03) COMP VALUE ZERO.
019400     05  CARD-PHONE-TABLE OCCURS 50 TIMES
019500             INDEXED BY IDX-PHONE.
019600         10  CARD-PHONE-TYPE         PIC X(12).
019700         10  CARD-PHONE-NUMBER       PIC X(24).
019800     05  CARD-CAT-COUNT              PIC 9(03) COMP VALUE ZERO.
019900     05  CARD-CAT-TABLE OCCURS 20 TIMES
020000             INDEXED BY IDX-CAT      PIC X(40).
020100     05  CARD-OTHER-COUNT            PIC 9(03) COMP VALUE ZERO.
020200     05  CARD-OTHER-TABLE OCCURS 50 TIMES
020300             INDEXED BY IDX-OTHER    PIC X(256).
020400     05  FILLER                      PIC X(04).
020500
020600*  END OF JOB CONTROL TOTALS
020700 01  TOT-RUN-TOTALS.
020800     05  TOT-CONTACTS-READ           PIC 9(05) COMP VALUE ZERO.
020900     05  TOT-CONTACTS-WRITTEN        PIC 9(05) COMP VALUE ZERO.
021000     05  TOT-CONTACTS-DROPPED        PIC 9(05) COMP VALUE ZERO.
021001     05  FILLER                      PIC X(05).
021100
021200 PROCEDURE DIVISION.
021300*-----------------------------------------------------------------
021400 0000-MAIN-CONTROL.
021500     OPEN INPUT  CONTACTS-IN
021600          OUTPUT CONTACTS-OUT.
021700     ACCEPT WK-RUN-DATE-YYMMDD FROM DATE.
021800     MOVE 'N' TO WS-INCLUDE-OTHER-SWITCH.
021900     PERFORM 0800-READ-INPUT-LINE THRU 0800-EXIT.
022000     PERFORM 0100-PROCESS-ONE-LINE THRU 0100-EXIT
022100         UNTIL CARD-EOF.
022200     PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.
022300     CLOSE CONTACTS-IN
022400           CONTACTS-OUT.
022500     STOP RUN.
022600
022700*  FILE PARSER - ONE INPUT LINE PER PASS THROUGH THE LOOP
022800 0100-PROCESS-ONE-LINE.
022900     IF WK-CURRENT-LINE = 'END:VCARD'
023000         PERFORM 0500-FINALIZE-CONTACT THRU 0500-EXIT
023100     ELSE
023200         IF WK-LINE-TAG-12(1:11) = 'BEGIN:VCARD'
023300            OR WK-LINE-TAG-12(1:8)  = 'VERSION:'
023400             CONTINUE
023500         ELSE
023600             PERFORM 0200-CLASSIFY-AND-BUILD THRU 0200-EXIT
023700         END-IF
023800     END-IF.
023900     PERFORM 0800-READ-INPUT-LINE THRU 0800-EXIT.
024000 0100-EXIT.
024100     EXIT.
024200
024300*  CONTACT RECORD BUILDER - CLASSIFY ONE LINE, FIRST MATCH WINS
024400 0200-CLASSIFY-AND-BUILD.
024500     IF WK-LINE-TAG-12(1:2) = 'N:'
024600         PERFORM 0210-PARSE-NAME-LINE THRU 0210-EXIT
024700     ELSE
024800     IF WK-LINE-TAG-12(1:4) = 'TEL;'
024900         PERFORM 0220-PARSE-PHONE-LINE THRU 0220-EXIT
025000     ELSE
025100     IF WK-LINE-TAG-12(1:11) = 'CATEGORIES:'
025200         PERFORM 0230-PARSE-CATEGORY-LINE THRU 0230-EXIT
025300     ELSE
025400     IF WK-LINE-TAG-12(1:3) = 'FN:'
025500         CONTINUE
025600     ELSE
025700         PERFORM 0240-CAPTURE-OTHER-LINE THRU 0240-EXIT
025800     END-IF.
025900 0200-EXIT.
026000     EXIT.
026100
026200*  STRUCTURED NAME LINE - SURNAME;FIRST;MIDDLE;PREFIX;SUFFIX
026300 0210-PARSE-NAME-LINE.
026400     MOVE SPACES TO WK-NAME-REMAINDER.
026500     MOVE WK-CURRENT-LINE(3:254) TO WK-NAME-REMAINDER.
026600     MOVE ZERO TO WK-SEMI-COUNT.
026700     INSPECT WK-NAME-REMAINDER TALLYING WK-SEMI-COUNT
026800         FOR ALL ';'.
026900     IF WK-SEMI-COUNT NOT = 4
027000         DISPLAY 'No name matched'
027100     ELSE
027200         UNSTRING WK-NAME-REMAINDER DELIMITED BY ';'
027300             INTO CARD-SURNAME
027400                  CARD-FIRST-NAME
027500                  CARD-MIDDLE-NAME
027600                  CARD-NAME-PREFIX
027700                  CARD-NAME-SUFFIX
027800         END-UNSTRING
027900     END-IF.
028000 0210-EXIT.
028100     EXIT.
028200
028300*  TEL;TYPE=<WORD>:<REST> - VALIDATE, UPCASE, STRIP, DEFAULT TYPE
028400 0220-PARSE-PHONE-LINE.
028500     MOVE SPACES TO WK-PHONE-PREFIX WK-PHONE-NUMBER-RAW
028600                     WK-PHONE-TYPE-WORD WK-PHONE-NUMBER-NORM.
028700     MOVE 'Y' TO WK-PHONE-VALID-SWITCH.
028800     UNSTRING WK-CURRENT-LINE DELIMITED BY ':'
028900         INTO WK-PHONE-PREFIX WK-PHONE-NUMBER-RAW
029000     END-UNSTRING.
029100     IF WK-PHONE-PREFIX(1:9) NOT = 'TEL;TYPE='
029200         MOVE 'N' TO WK-PHONE-VALID-SWITCH
029300     END-IF.
029400     IF WK-PHONE-VALID
029500         MOVE WK-PHONE-PREFIX(10:23) TO WK-PHONE-TYPE-WORD
029600         INSPECT WK-PHONE-TYPE-WORD
029700             CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
029800         IF WK-PHONE-TYPE-WORD(1:1) = SPACE
029900             MOVE 'N' TO WK-PHONE-VALID-SWITCH
030000         ELSE
030100             PERFORM 0221-CHECK-TYPE-CHARACTER THRU 0221-EXIT
030200                 VARYING WK-CHAR-IDX FROM 1 BY 1
030300                 UNTIL WK-CHAR-IDX > 23
030400                    OR WK-PHONE-TYPE-WORD(WK-CHAR-IDX:1) = SPACE
030500         END-IF
030600     END-IF.
030700     IF WK-PHONE-VALID AND WK-PHONE-NUMBER-RAW = SPACES
030800         MOVE 'N' TO WK-PHONE-VALID-SWITCH
030900     END-IF.
031000     IF WK-PHONE-VALID
031100         MOVE 0 TO WK-WORK-PTR
031200         PERFORM 0222-STRIP-PHONE-DIGIT THRU 0222-EXIT
031300             VARYING WK-CHAR-IDX FROM 1 BY 1
031400             UNTIL WK-CHAR-IDX > 224
031500         PERFORM 0225-ADD-PHONE-ENTRY THRU 0225-EXIT
031600     ELSE
031700         DISPLAY 'Failed to create phone number'
031800     END-IF.
031900 0220-EXIT.
032000     EXIT.
032100
032200*  ONE CHARACTER OF THE UPCASED TYPE WORD - MUST BE WORD-CHAR
032300 0221-CHECK-TYPE-CHARACTER.
032400     IF WK-PHONE-TYPE-WORD(WK-CHAR-IDX:1) NOT WORD-CHARACTER
032500         MOVE 'N' TO WK-PHONE-VALID-SWITCH
032600     END-IF.
032700 0221-EXIT.
032800     EXIT.
032900
033000*  KEEP DIGITS AND A LEADING PLUS, DISCARD ALL OTHER PUNCTUATION
033100 0222-STRIP-PHONE-DIGIT.
033200* 980909 SAK - LEADING PLUS NOW CARRIED THROUGH TO THE OUTPUT
033300     IF (WK-PHONE-NUMBER-RAW(WK-CHAR-IDX:1) >= '0'
033400         AND WK-PHONE-NUMBER-RAW(WK-CHAR-IDX:1) <= '9')
033500        OR WK-PHONE-NUMBER-RAW(WK-CHAR-IDX:1) = '+'
033600         IF WK-WORK-PTR < 24
033700             ADD 1 TO WK-WORK-PTR
033800             MOVE WK-PHONE-NUMBER-RAW(WK-CHAR-IDX:1)
033900                 TO WK-PHONE-NUMBER-NORM(WK-WORK-PTR:1)
034000         END-IF
034100     END-IF.
034200 0222-EXIT.
034300     EXIT.
034400
034500*  ADD THE NORMALIZED NUMBER IF NOT ALREADY ON THE CARD
034600* 910318 RKD - DUPLICATE PHONE NUMBERS NO LONGER DOUBLE UP
034700 0225-ADD-PHONE-ENTRY.
034800     MOVE 'N' TO WK-PHONE-FOUND-SWITCH.
034900     PERFORM 0226-CHECK-PHONE-DUPLICATE THRU 0226-EXIT
035000         VARYING IDX-PHONE FROM 1 BY 1
035100         UNTIL IDX-PHONE > CARD-PHONE-COUNT.
035200     IF NOT WK-PHONE-FOUND AND CARD-PHONE-COUNT < 50
035300         ADD 1 TO CARD-PHONE-COUNT
035400         SET IDX-PHONE TO CARD-PHONE-COUNT
035500         MOVE 'CELL' TO CARD-PHONE-TYPE(IDX-PHONE)
035600         MOVE WK-PHONE-NUMBER-NORM TO CARD-PHONE-NUMBER(IDX-PHONE)
035700     END-IF.
035800 0225-EXIT.
035900     EXIT.
036000
036100 0226-CHECK-PHONE-DUPLICATE.
036200     IF CARD-PHONE-NUMBER(IDX-PHONE) = WK-PHONE-NUMBER-NORM
036300         MOVE 'Y' TO WK-PHONE-FOUND-SWITCH
036400     END-IF.
036500 0226-EXIT.
036600     EXIT.
036700
036800*  CATEGORIES: LIST - COMMA SEPARATED, NO TRIM, DISTINCT
036900 0230-PARSE-CATEGORY-LINE.
037000     MOVE SPACES TO WK-CAT-REMAINDER.
037100     MOVE WK-CURRENT-LINE(12:245) TO WK-CAT-REMAINDER.
037200     IF WK-CAT-REMAINDER = SPACES
037300         DISPLAY 'No category matched.'
037400     ELSE
037500         MOVE 1 TO WK-COMMA-PTR
037600         PERFORM 0231-NEXT-CATEGORY-TOKEN THRU 0231-EXIT
037700             UNTIL WK-COMMA-PTR > 245
037800     END-IF.
037900 0230-EXIT.
038000     EXIT.
038100
038200 0231-NEXT-CATEGORY-TOKEN.
038300     MOVE SPACES TO WK-CAT-TOKEN.
038400     UNSTRING WK-CAT-REMAINDER DELIMITED BY ','
038500         INTO WK-CAT-TOKEN
038600         WITH POINTER WK-COMMA-PTR
038700     END-UNSTRING.
038800     PERFORM 0235-ADD-CATEGORY THRU 0235-EXIT.
038900 0231-EXIT.
039000     EXIT.
039100
039200* 890620 JTM - CATEGORY LIST HANDLING ADDED PER REQUEST 89-114
039300 0235-ADD-CATEGORY.
039400     MOVE 'N' TO WK-CAT-FOUND-SWITCH.
039500     PERFORM 0236-CHECK-CATEGORY-DUPLICATE THRU 0236-EXIT
039600         VARYING IDX-CAT FROM 1 BY 1
039700         UNTIL IDX-CAT > CARD-CAT-COUNT.
039800     IF NOT WK-CAT-FOUND AND CARD-CAT-COUNT < 20
039900         ADD 1 TO CARD-CAT-COUNT
040000         SET IDX-CAT TO CARD-CAT-COUNT
040100         MOVE WK-CAT-TOKEN TO CARD-CAT-TABLE(IDX-CAT)
040200     END-IF.
040300 0235-EXIT.
040400     EXIT.
040500
040600 0236-CHECK-CATEGORY-DUPLICATE.
040700     IF CARD-CAT-TABLE(IDX-CAT) = WK-CAT-TOKEN
040800         MOVE 'Y' TO WK-CAT-FOUND-SWITCH
040900     END-IF.
041000 0236-EXIT.
041100     EXIT.
041200
041300*  ANYTHING ELSE - KEPT AS A DISTINCT SET OF WHOLE LINES
041400 0240-CAPTURE-OTHER-LINE.
041500     MOVE 'N' TO WK-OTHER-FOUND-SWITCH.
041600     PERFORM 0241-CHECK-OTHER-DUPLICATE THRU 0241-EXIT
041700         VARYING IDX-OTHER FROM 1 BY 1
041800         UNTIL IDX-OTHER > CARD-OTHER-COUNT.
041900     IF NOT WK-OTHER-FOUND AND CARD-OTHER-COUNT < 50
042000         ADD 1 TO CARD-OTHER-COUNT
042100         SET IDX-OTHER TO CARD-OTHER-COUNT
042200         MOVE WK-CURRENT-LINE TO CARD-OTHER-TABLE(IDX-OTHER)
042300     END-IF.
042400 0240-EXIT.
042500     EXIT.
042600
042700 0241-CHECK-OTHER-DUPLICATE.
042800     IF CARD-OTHER-TABLE(IDX-OTHER) = WK-CURRENT-LINE
042900         MOVE 'Y' TO WK-OTHER-FOUND-SWITCH
043000     END-IF.
043100 0241-EXIT.
043200     EXIT.
043300
043400*  END:VCARD SEEN - WRITE THE CARD (IF IT HAS A PHONE) OR DROP IT
043500 0500-FINALIZE-CONTACT.
043600     ADD 1 TO TOT-CONTACTS-READ.
043700     IF CARD-PHONE-COUNT = 0
043800         PERFORM 0420-BUILD-FULL-NAME THRU 0420-EXIT
043900         PERFORM 0510-DISPLAY-EMPTY-MESSAGE THRU 0510-EXIT
044000         ADD 1 TO TOT-CONTACTS-DROPPED
044100     ELSE
044200         PERFORM 0405-RENDER-PHONE-LINES THRU 0405-EXIT
044300         PERFORM 0410-SORT-PHONE-TABLE THRU 0410-EXIT
044400         PERFORM 0430-WRITE-CONTACT-BLOCK THRU 0430-EXIT
044500         ADD 1 TO TOT-CONTACTS-WRITTEN
044600     END-IF.
044700     PERFORM 0600-RESET-CONTACT THRU 0600-EXIT.
044800 0500-EXIT.
044900     EXIT.
045000
045100 0510-DISPLAY-EMPTY-MESSAGE.
045200     MOVE WK-FULL-NAME TO WK-TRIM-SOURCE.
045300     PERFORM 0427-TRIM-SOURCE-FIELD THRU 0427-EXIT.
045400     IF WK-TRIM-LENGTH > 0
045500         DISPLAY 'Empty contact: ' WK-TRIM-SOURCE(1:WK-TRIM-LENGTH)
045600     ELSE
045700         DISPLAY 'Empty contact: '
045800     END-IF.
045900 0510-EXIT.
046000     EXIT.
046100
046200*  RENDER TEL;TYPE=<TYPE>:<NUMBER> FOR EACH DISTINCT PHONE
046300* 960130 DWP - RENDERED TEXT IS WHAT GETS SORTED BELOW
046400 0405-RENDER-PHONE-LINES.
046500     PERFORM 0406-RENDER-ONE-PHONE THRU 0406-EXIT
046600         VARYING IDX-PHONE FROM 1 BY 1
046700         UNTIL IDX-PHONE > CARD-PHONE-COUNT.
046800 0405-EXIT.
046900     EXIT.
047000
047100 0406-RENDER-ONE-PHONE.
047200     MOVE SPACES TO WK-RENDERED-PHONE(IDX-PHONE).
047300     STRING 'TEL;TYPE=' DELIMITED BY SIZE
047400            CARD-PHONE-TYPE(IDX-PHONE) DELIMITED BY SPACE
047500            ':' DELIMITED BY SIZE
047600            CARD-PHONE-NUMBER(IDX-PHONE) DELIMITED BY SPACE
047700         INTO WK-RENDERED-PHONE(IDX-PHONE)
047800     END-STRING.
047900 0406-EXIT.
048000     EXIT.
048100
048200*  ASCENDING BUBBLE SORT OF THE RENDERED PHONE LINES
048300 0410-SORT-PHONE-TABLE.
048400     PERFORM 0411-SORT-OUTER-PASS THRU 0411-EXIT
048500         VARYING WK-SORT-I FROM 1 BY 1
048600         UNTIL WK-SORT-I NOT < CARD-PHONE-COUNT.
048700 0410-EXIT.
048800     EXIT.
048900
049000 0411-SORT-OUTER-PASS.
049100     PERFORM 0412-SORT-INNER-COMPARE THRU 0412-EXIT
049200         VARYING WK-SORT-J FROM 1 BY 1
049300         UNTIL WK-SORT-J > CARD-PHONE-COUNT - WK-SORT-I.
049400 0411-EXIT.
049500     EXIT.
049600
049700 0412-SORT-INNER-COMPARE.
049800     IF WK-RENDERED-PHONE(WK-SORT-J) >
049900        WK-RENDERED-PHONE(WK-SORT-J + 1)
050000         MOVE WK-RENDERED-PHONE(WK-SORT-J) TO WK-SORT-HOLD-LINE
050100         MOVE WK-RENDERED-PHONE(WK-SORT-J + 1)
050200             TO WK-RENDERED-PHONE(WK-SORT-J)
050300         MOVE WK-SORT-HOLD-LINE
050400             TO WK-RENDERED-PHONE(WK-SORT-J + 1)
050500     END-IF.
050600 0412-EXIT.
050700     EXIT.
050800
050900*  DISPLAY FULL NAME - PREFIX FIRST MIDDLE SURNAME SUFFIX
051000*  BLANK PARTS OMITTED, SINGLE SPACE BETWEEN THE REST
051100 0420-BUILD-FULL-NAME.
051200     MOVE SPACES TO WK-FULL-NAME.
051300     MOVE 1 TO WK-WORK-PTR.
051400     MOVE 'N' TO WK-NAME-PARTS-SWITCH.
051500     MOVE CARD-NAME-PREFIX TO WK-NAME-PART-ENTRY(1).
051600     MOVE CARD-FIRST-NAME  TO WK-NAME-PART-ENTRY(2).
051700     MOVE CARD-MIDDLE-NAME TO WK-NAME-PART-ENTRY(3).
051800     MOVE CARD-SURNAME     TO WK-NAME-PART-ENTRY(4).
051900     MOVE CARD-NAME-SUFFIX TO WK-NAME-PART-ENTRY(5).
052000     PERFORM 0421-ADD-NAME-PART THRU 0421-EXIT
052100         VARYING IDX-NAMEPART FROM 1 BY 1
052200         UNTIL IDX-NAMEPART > 5.
052300 0420-EXIT.
052400     EXIT.
052500
052600 0421-ADD-NAME-PART.
052700     MOVE WK-NAME-PART-ENTRY(IDX-NAMEPART) TO WK-TRIM-SOURCE.
052800     PERFORM 0427-TRIM-SOURCE-FIELD THRU 0427-EXIT.
052900     IF WK-TRIM-LENGTH > 0
053000         IF WK-NAME-PART-ADDED
053100             STRING SPACE DELIMITED BY SIZE
053200                 INTO WK-FULL-NAME POINTER WK-WORK-PTR
053300             END-STRING
053400         END-IF
053500         STRING WK-TRIM-SOURCE(1:WK-TRIM-LENGTH) DELIMITED BY SIZE
053600             INTO WK-FULL-NAME POINTER WK-WORK-PTR
053700         END-STRING
053800         MOVE 'Y' TO WK-NAME-PARTS-SWITCH
053900     END-IF.
054000 0421-EXIT.
054100     EXIT.
054200
054300*  TRIM TRAILING SPACES FROM WK-TRIM-SOURCE, RESULT IN
054400*  WK-TRIM-LENGTH (MAY BE ZERO IF THE FIELD IS ALL SPACES)
054500 0427-TRIM-SOURCE-FIELD.
054600     MOVE 160 TO WK-TRIM-LENGTH.
054700     PERFORM 0428-SCAN-TRIM-LENGTH THRU 0428-EXIT
054800         UNTIL WK-TRIM-LENGTH = 0
054900            OR WK-TRIM-SOURCE(WK-TRIM-LENGTH:1) NOT = SPACE.
055000 0427-EXIT.
055100     EXIT.
055200
055300 0428-SCAN-TRIM-LENGTH.
055400     SUBTRACT 1 FROM WK-TRIM-LENGTH.
055500 0428-EXIT.
055600     EXIT.
055700
055800*  WRITE ONE CANONICAL VCARD BLOCK, TWO BLANK LINES AFTER IT
055900* 011030 TRG - OUTPUT NOW GOES TO ITS OWN DATA SET, SEE CONTACTS-OUT
056000 0430-WRITE-CONTACT-BLOCK.
056100     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
056200     MOVE 'BEGIN:VCARD' TO CARD-OUTPUT-TEXT.
056300     WRITE CARD-OUTPUT-LINE-REC.
056400
056500     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
056600     MOVE 'VERSION:3.0' TO CARD-OUTPUT-TEXT.
056700     WRITE CARD-OUTPUT-LINE-REC.
056800
056900     PERFORM 0420-BUILD-FULL-NAME THRU 0420-EXIT.
057000     MOVE WK-FULL-NAME TO WK-TRIM-SOURCE.
057100     PERFORM 0427-TRIM-SOURCE-FIELD THRU 0427-EXIT.
057200     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
057300     MOVE 'FN:' TO CARD-OUTPUT-TEXT.
057400     MOVE 4 TO WK-WORK-PTR.
057500     IF WK-TRIM-LENGTH > 0
057600         STRING WK-TRIM-SOURCE(1:WK-TRIM-LENGTH) DELIMITED BY SIZE
057700             INTO CARD-OUTPUT-TEXT POINTER WK-WORK-PTR
057800         END-STRING
057900     END-IF.
058000     WRITE CARD-OUTPUT-LINE-REC.
058100
058200     MOVE CARD-SURNAME     TO WK-N-PART(1).
058300     MOVE CARD-FIRST-NAME  TO WK-N-PART(2).
058400     MOVE CARD-MIDDLE-NAME TO WK-N-PART(3).
058500     MOVE CARD-NAME-PREFIX TO WK-N-PART(4).
058600     MOVE CARD-NAME-SUFFIX TO WK-N-PART(5).
058700     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
058800     MOVE 'N:' TO CARD-OUTPUT-TEXT.
058900     MOVE 3 TO WK-WORK-PTR.
059000     PERFORM 0432-APPEND-N-FIELD THRU 0432-EXIT
059100         VARYING IDX-NPART FROM 1 BY 1
059200         UNTIL IDX-NPART > 5.
059300     WRITE CARD-OUTPUT-LINE-REC.
059400
059500     IF CARD-CAT-COUNT > 0
059600         MOVE SPACES TO CARD-OUTPUT-LINE-REC
059700         MOVE 'CATEGORIES:' TO CARD-OUTPUT-TEXT
059800         MOVE 12 TO WK-WORK-PTR
059900         PERFORM 0435-APPEND-CATEGORY-TOKEN THRU 0435-EXIT
060000             VARYING IDX-CAT FROM 1 BY 1
060100             UNTIL IDX-CAT > CARD-CAT-COUNT
060200         WRITE CARD-OUTPUT-LINE-REC
060300     END-IF.
060400
060500     PERFORM 0433-WRITE-ONE-PHONE-LINE THRU 0433-EXIT
060600         VARYING IDX-RENDERED FROM 1 BY 1
060700         UNTIL IDX-RENDERED > CARD-PHONE-COUNT.
060800
060900     IF WS-INCLUDE-OTHER-INFO
061000         PERFORM 0434-WRITE-ONE-OTHER-LINE THRU 0434-EXIT
061100             VARYING IDX-OTHER FROM 1 BY 1
061200             UNTIL IDX-OTHER > CARD-OTHER-COUNT
061300     END-IF.
061400
061500     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
061600     MOVE 'END:VCARD' TO CARD-OUTPUT-TEXT.
061700     WRITE CARD-OUTPUT-LINE-REC.
061800
061900     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
062000     WRITE CARD-OUTPUT-LINE-REC.
062100     WRITE CARD-OUTPUT-LINE-REC.
062200 0430-EXIT.
062300     EXIT.
062400
062500 0432-APPEND-N-FIELD.
062600     MOVE WK-N-PART(IDX-NPART) TO WK-TRIM-SOURCE.
062700     PERFORM 0427-TRIM-SOURCE-FIELD THRU 0427-EXIT.
062800     IF WK-TRIM-LENGTH > 0
062900         STRING WK-TRIM-SOURCE(1:WK-TRIM-LENGTH) DELIMITED BY SIZE
063000             INTO CARD-OUTPUT-TEXT POINTER WK-WORK-PTR
063100         END-STRING
063200     END-IF.
063300     IF IDX-NPART < 5
063400         STRING ';' DELIMITED BY SIZE
063500             INTO CARD-OUTPUT-TEXT POINTER WK-WORK-PTR
063600         END-STRING
063700     END-IF.
063800 0432-EXIT.
063900     EXIT.
064000
064100 0433-WRITE-ONE-PHONE-LINE.
064200     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
064300     MOVE WK-RENDERED-PHONE(IDX-RENDERED) TO CARD-OUTPUT-TEXT.
064400     WRITE CARD-OUTPUT-LINE-REC.
064500 0433-EXIT.
064600     EXIT.
064700
064800 0434-WRITE-ONE-OTHER-LINE.
064900     MOVE SPACES TO CARD-OUTPUT-LINE-REC.
065000     MOVE CARD-OTHER-TABLE(IDX-OTHER) TO CARD-OUTPUT-TEXT.
065100     WRITE CARD-OUTPUT-LINE-REC.
065200 0434-EXIT.
065300     EXIT.
065400
065500 0435-APPEND-CATEGORY-TOKEN.
065600     MOVE CARD-CAT-TABLE(IDX-CAT) TO WK-TRIM-SOURCE.
065700     PERFORM 0427-TRIM-SOURCE-FIELD THRU 0427-EXIT.
065800     IF IDX-CAT > 1
065900         STRING ',' DELIMITED BY SIZE
066000             INTO CARD-OUTPUT-TEXT POINTER WK-WORK-PTR
066100         END-STRING
066200     END-IF.
066300     IF WK-TRIM-LENGTH > 0
066400         STRING WK-TRIM-SOURCE(1:WK-TRIM-LENGTH) DELIMITED BY SIZE
066500             INTO CARD-OUTPUT-TEXT POINTER WK-WORK-PTR
066600         END-STRING
066700     END-IF.
066800 0435-EXIT.
066900     EXIT.
067000
067100*  CLEAR THE ACCUMULATOR FOR THE NEXT CONTACT BLOCK
067200 0600-RESET-CONTACT.
067300     MOVE SPACES TO CARD-NAME-TEXT.
067400     MOVE ZERO TO CARD-PHONE-COUNT CARD-CAT-COUNT
067500                  CARD-OTHER-COUNT.
067600 0600-EXIT.
067700     EXIT.
067800
067900 0800-READ-INPUT-LINE.
068000     READ CONTACTS-IN INTO WK-CURRENT-LINE
068100         AT END
068200             MOVE 'Y' TO CARD-EOF-SWITCH
068300             GO TO 0800-EXIT
068400     END-READ.
068500 0800-EXIT.
068600     EXIT.
068700
068800* 000714 TRG - DROPPED-CONTACT COUNT ADDED TO THE TOTALS DISPLAY
068900 0900-DISPLAY-RUN-TOTALS.
069000     MOVE WK-RUN-DATE-MM TO WK-RUN-DATE-DISP-MM.
069100     MOVE WK-RUN-DATE-DD TO WK-RUN-DATE-DISP-DD.
069200     MOVE WK-RUN-DATE-YY TO WK-RUN-DATE-DISP-YY.
069300     DISPLAY 'CARDCLEN - CONTACT CARD CLEANUP RUN TOTALS'.
069400     DISPLAY 'RUN DATE. . . . . . . . . : ' WK-RUN-DATE-DISPLAY.
069500     DISPLAY 'CONTACTS READ . . . . . . : ' TOT-CONTACTS-READ.
069600     DISPLAY 'CONTACTS WRITTEN. . . . . : ' TOT-CONTACTS-WRITTEN.
069700     DISPLAY 'CONTACTS DROPPED (EMPTY). : ' TOT-CONTACTS-DROPPED.
069800 0900-EXIT.
069900     EXIT.
